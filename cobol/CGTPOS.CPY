000100******************************************************************
000110*                                                                *
000120*    CGTPOS  --  CAPITAL GAINS POSITION TABLE                    *
000130*                                                                *
000140*    RUNNING PER-TICKER POSITION HELD IN WORKING STORAGE ONLY -  *
000150*    NEVER WRITTEN TO A FILE.  ONE ENTRY PER DISTINCT TICKER     *
000160*    SEEN ON THE CURRENT INPUT LINE.  RESET TO ZERO ENTRIES AT   *
000170*    THE TOP OF EVERY LINE BY E0000-INIT-POSITIONS-FOR-LINE SO   *
000180*    NO POSITION EVER CARRIES OVER BETWEEN SIMULATIONS.          *
000190*                                                                *
000200*    04/12/98  RKP  ORIGINAL COPYBOOK - CAP GAINS REWRITE (T4471)*
000210*    09/09/98  RKP  ADDED CGT-POS-ACCUM-LOSS FOR LOSS CARRY (8802)*
000220*    02/17/03  LMS  RAISED TABLE SIZE 20 TO 50 PER TICKET 8814   *
000230*    04/02/06  PDS  ADDED HIGH-WATER-SHARES/FIRST-SEEN/LAST-     *
000240*                   UPDATE SEQ AND EXCHANGE/RESERVED FIELDS(9034)*
000250*                                                                *
000260******************************************************************
000270 01  CGT-POSITION-TABLE.
000280     05  CGT-POS-COUNT           PIC 9(3)      COMP.
000290     05  CGT-POSITION-ENTRY      OCCURS 50 TIMES                 T8814
000300                                 INDEXED BY CGT-POS-IDX.
000310         10  CGT-POS-TICKER            PIC X(10).
000320         10  CGT-POS-EXCHANGE-CDE      PIC X(04).
000330         10  CGT-POS-TOTAL-SHARES      PIC 9(9).
000340         10  CGT-POS-TOTAL-COST        PIC S9(11)V9(2).
000350         10  CGT-POS-AVERAGE-COST      PIC 9(9)V9(2).
000360         10  CGT-POS-ACCUM-LOSS        PIC S9(11)V9(2).
000370         10  CGT-POS-HIGH-WATER-SHARES PIC 9(9).
000380         10  CGT-POS-FIRST-SEEN-SEQ    PIC 9(4)      COMP.
000390         10  CGT-POS-LAST-UPDATE-SEQ   PIC 9(4)      COMP.
000400         10  CGT-POS-RESERVED-1        PIC X(10).
000410         10  FILLER                    PIC X(05).
000420     05  FILLER                      PIC X(02).
