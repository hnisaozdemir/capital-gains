000100*****************************************************************
000110*                                                                *
000120*   Author: R K PRAJAPATI                                       *
000130*   Date: 12-04-1998                                             *
000140*   Purpose: BATCH CALCULATION OF CAPITAL GAINS TAX DUE ON A     *
000150*          : SERIES OF STOCK BUY/SELL OPERATIONS, ONE LINE OF    *
000160*          : INPUT PER INDEPENDENT SIMULATION.                   *
000170*   Tectonics: COBC                                              *
000180*****************************************************************
000190*-----------------------*
000200 IDENTIFICATION DIVISION.
000210*-----------------------*
000220 PROGRAM-ID. CGTBAT.
000230 AUTHOR. RKP.
000240 INSTALLATION. CAPITAL MARKETS DATA CENTER.
000250 DATE-WRITTEN. 04/12/98.
000260 DATE-COMPILED.
000270 SECURITY. UNCLASSIFIED - INTERNAL USE ONLY.
000280*
000290*****************************************************************
000300*                       C H A N G E   L O G                     *
000310*****************************************************************
000320* 04/12/98  RKP  ORIGINAL PROGRAM - CAPITAL GAINS REWRITE (T4471)
000330* 04/19/98  RKP  ADDED PER-TICKER POSITION TABLE, WAS SINGLE POS
000340* 05/02/98  RKP  FIXED AVERAGE COST NOT RESET BETWEEN SIMULATIONS
000350* 06/30/98  DMH  CORRECTED SIGN ON ACCUMULATED LOSS CARRY FORWARD
000360* 08/14/98  RKP  ADDED VALIDATION FOR ZERO/NEGATIVE QUANTITY
000370* 09/09/98  RKP  ADDED INSUFFICIENT-SHARES CHECK ON SELL (8802)
000380* 11/03/99  RKP  Y2K REMEDIATION - REVIEWED, NO 2-DIGIT YEAR USED
000390* 11/03/99  RKP  Y2K REMEDIATION - DATE-WRITTEN LITERAL UNCHANGED
000400* 01/18/00  LMS  CONVERTED TAX/AVERAGE-COST ROUNDING TO BANKERS
000410*                ROUNDING (HALF-EVEN) PER TAX POLICY DIRECTIVE 12
000420* 01/18/00  LMS  ADDED R1000-ROUND-HALF-EVEN COMMON ROUTINE
000430* 06/05/01  LMS  RAISED EXEMPTION THRESHOLD TO 20000.00 (REG 4-01)
000440* 02/17/03  LMS  RAISED OPERATION/RESULT TABLE SIZE 120 TO 200,
000450*                POSITION TABLE 20 TO 50, PER TICKET 8814
000460* 02/17/03  LMS  REJECTED LINES NO LONGER ABORT THE JOB - SKIP
000470*                LINE AND CONTINUE (TICKET 8814)
000480* 10/11/05  WJT  ADDED UPSI-0 TRACE SWITCH FOR PARSER DIAGNOSTICS
000490* 10/11/05  WJT  NO FUNCTIONAL CHANGE - DIAGNOSTICS ONLY
000500* 03/14/06  PDS  TAX NOW HELD AT 2 DECIMALS INTERNALLY - WAS BEING
000510*                TRUNCATED TO 1 DECIMAL INSTEAD OF ROUNDED (9021)
000520* 03/14/06  PDS  ADDED G1050 2ND BANKERS' ROUNDING PASS AT FORMAT
000530*                TIME SO THE OUTPUT LINE STILL SHOWS 1 DECIMAL
000540* 04/02/06  PDS  WIDENED CGTOPR/CGTPOS/CGTRES WITH AUDIT-STAMP,
000550*                SEQ-NO, HIGH-WATER-SHARES AND RESERVED FIELDS,
000560*                POPULATED FROM CGTBAT BELOW (TICKET 9034)
000570* 04/02/06  PDS  ADDED F0050/F0060 POSITION TRACE DUMP (UPSI-0) -
000580*                WIRES UP CGT-OP-TICKER-BLANK AND CGT-OP-UNIT-COST
000590*                -X, BOTH PREVIOUSLY UNREFERENCED (TICKET 9034)
000600* 04/02/06  PDS  ADDED WS-SUB-CGT STANDALONE COMP-3 SUBSCRIPT FOR
000610*                THE TRACE DUMP LOOP (TICKET 9034)
000620* 05/15/06  PDS  RAISED INPUT/OUTPUT LRECL 1996 TO 17996 - 200 OPS
000630*                AT WORST-CASE WIDTH (88-BYTE OBJECT, SEE CGTOPR
000640*                BANNER) NEEDS 17801 BYTES, LRECL WAS ONLY GOOD FOR
000650*                ABOUT 25 OPS.  WIDENED WS-PARSE-POINTERS/WS-OUT-POS
000660*                9(04) TO 9(05) TO MATCH (TICKET 9051)
000670* 05/15/06  PDS  ADDED POSITION TABLE (50-ENTRY) OVERFLOW CHECK IN
000680*                F1000, SAME PATTERN AS D1000'S OP-COUNT=200 GUARD -
000690*                A LINE NAMING OVER 50 TICKERS NOW ABORTS THE LINE
000700*                VIA Y0000-ERR-HANDLING INSTEAD OF INDEXING PAST
000710*                CGT-POSITION-ENTRY (TICKET 9051)
000720* 07/28/06  PDS  DOCUMENTATION PASS ONLY - ADDED EXPLANATORY BANNERS
000730*                TO THE SMALLER SCAN/SPLIT PARAGRAPHS IN THE JSON
000740*                PARSER AND THE FILE-HANDLING PARAGRAPHS SO THIS
000750*                PROGRAM READS LIKE THE COPYBOOKS IT SHARES WITH
000760*                CGTRCN - NO LOGIC CHANGED (TICKET 9058)
000770*****************************************************************
000780*-----------------------*
000790 ENVIRONMENT DIVISION.
000800*-----------------------*
000810 CONFIGURATION SECTION.
000820*    CGT-DIGIT-CLASS IS DECLARED FOR SYMMETRY WITH THE OTHER CGT*
000830*    PROGRAMS BUT IS NOT REFERENCED BY THIS ONE - CGTBAT VALIDATES
000840*    NUMERIC TEXT BY ACCUMULATING DIGITS (D3100/D3600), NOT BY
000850*    CLASS TEST.  UPSI-0 DRIVES THE F0050 TRACE DUMP (TICKET 9034).
000860 SPECIAL-NAMES.
000870     CLASS CGT-DIGIT-CLASS IS '0' THRU '9'
000880     UPSI-0 ON STATUS IS CGT-TRACE-ON
000890            OFF STATUS IS CGT-TRACE-OFF.
000900*
000910 INPUT-OUTPUT SECTION.
000920 FILE-CONTROL.
000930*
000940     SELECT CGT-INPUT-FILE ASSIGN TO CGTIN
000950         ORGANIZATION IS LINE SEQUENTIAL
000960         ACCESS IS SEQUENTIAL
000970         FILE STATUS  IS  WS-CGTIN-STATUS.
000980*
000990     SELECT CGT-OUTPUT-FILE ASSIGN TO CGTOUT
001000         ORGANIZATION IS LINE SEQUENTIAL
001010         ACCESS IS SEQUENTIAL
001020         FILE STATUS  IS  WS-CGTOUT-STATUS.
001030*
001040*-----------------------*
001050 DATA DIVISION.
001060*-----------------------*
001070 FILE SECTION.
001080*
001090*    ONE SIMULATION PER RECORD - A JSON ARRAY OF BUY/SELL OBJECTS
001100*    (SEE D0000-PARSE-INPUT-LINE BANNER FOR THE FLAT JSON LAYOUT)
001110 FD  CGT-INPUT-FILE RECORDING MODE F.
001120 01  CGT-INPUT-RECORD.
001130     05 CGT-INPUT-TEXT       PIC X(17996).
001140     05 FILLER               PIC X(004).
001150*
001160*    ONE JSON ARRAY OF TAX-RESULT FIGURES PER SIMULATION, WRITTEN
001170*    BY H0000-WRITE-OUTPUT-LINE IN THE SAME ORDER AS THE INPUT
001180 FD  CGT-OUTPUT-FILE RECORDING MODE F.
001190 01  CGT-OUTPUT-RECORD.
001200     05 CGT-OUTPUT-TEXT      PIC X(17996).
001210     05 FILLER               PIC X(004).
001220*
001230 WORKING-STORAGE SECTION.
001240*
001250******************************************************************
001260*    STANDALONE COUNTER - SUBSCRIPT FOR THE TRACE-DUMP LOOP IN    *
001270*    F0050/F0060 BELOW.  SAME HABIT AS GETENVX'S SUB.             *
001280******************************************************************
001290 77  WS-SUB-CGT                     PIC S9(04)    COMP-3.
001300*
001310******************************************************************
001320*    TAX ENGINE / BATCH DRIVER TABLES (COPYBOOKS)                *
001330******************************************************************
001340 COPY CGTOPR.
001350 COPY CGTPOS.
001360 COPY CGTRES.
001370*
001380******************************************************************
001390*    RUN-DATE / RUN-TIME BANNER FIELDS                           *
001400******************************************************************
001410 01  SYSTEM-DATE-AND-TIME.
001420     05  CURRENT-DATE.
001430         10  CURRENT-YEAR           PIC 9(02).
001440         10  CURRENT-MONTH          PIC 9(02).
001450         10  CURRENT-DAY            PIC 9(02).
001460     05  CURRENT-DATE-6  REDEFINES CURRENT-DATE
001470                                    PIC 9(06).
001480     05  CURRENT-TIME.
001490         10  CURRENT-HOUR           PIC 9(02).
001500         10  CURRENT-MINUTE         PIC 9(02).
001510         10  CURRENT-SECOND         PIC 9(02).
001520         10  CURRENT-HNDSEC         PIC 9(02).
001530     05  CURRENT-TIME-6  REDEFINES CURRENT-TIME.
001540         10  CURRENT-HHMMSS         PIC 9(06).
001550         10  FILLER                 PIC 9(02).
001560     05  FILLER                     PIC X(04).
001570*
001580******************************************************************
001590*    FILE STATUS / SWITCHES / RUN COUNTS                         *
001600******************************************************************
001610 01  WS-FILE-STATUS-FIELDS.
001620     05  WS-CGTIN-STATUS            PIC X(02) VALUE SPACES.
001630     05  WS-CGTOUT-STATUS           PIC X(02) VALUE SPACES.
001640     05  FILLER                     PIC X(06).
001650*
001660 01  WS-SWITCHES.
001670     05  WS-EOF-SWITCH              PIC X(01) VALUE 'N'.
001680         88  WS-END-OF-INPUT                  VALUE 'Y'.
001690     05  WS-LINE-VALID-SWITCH       PIC X(01) VALUE 'Y'.
001700         88  WS-LINE-IS-VALID                 VALUE 'Y'.
001710         88  WS-LINE-IS-INVALID               VALUE 'N'.
001720     05  WS-DECIMAL-SEEN-SWITCH     PIC X(01) VALUE 'N'.
001730         88  WS-DECIMAL-SEEN                  VALUE 'Y'.
001740     05  WS-FOUND-SWITCH            PIC X(01) VALUE 'N'.
001750         88  WS-POSITION-FOUND                VALUE 'Y'.
001760     05  WS-ROUND-NEG-SWITCH        PIC X(01) VALUE 'N'.
001770     05  FILLER                     PIC X(05).
001780*
001790 01  WS-RUN-COUNTS.
001800     05  WS-LINES-READ              PIC 9(07)     COMP.
001810     05  WS-LINES-WRITTEN           PIC 9(07)     COMP.
001820     05  WS-LINES-REJECTED          PIC 9(07)     COMP.
001830     05  FILLER                     PIC X(06).
001840*
001850******************************************************************
001860*    ERROR-HANDLING FIELDS (SAME HABIT AS OTHER CGT* PROGRAMS)   *
001870******************************************************************
001880 01  WS-ERROR-FIELDS.
001890     05  WS-ERR-MSG                 PIC X(50).
001900     05  WS-ERR-CDE                 PIC X(10).
001910     05  WS-ERR-PROC                PIC X(25).
001920     05  FILLER                     PIC X(04).
001930*
001940******************************************************************
001950*    INPUT LINE BUFFER AND CHARACTER-SCAN REDEFINITION           *
001960******************************************************************
001970 01  WS-INPUT-LINE-AREA.
001980     05  WS-INPUT-LINE              PIC X(17996).
001990     05  FILLER                     PIC X(04).
002000 01  WS-INPUT-CHARS REDEFINES WS-INPUT-LINE-AREA.
002010     05  WS-INPUT-CHAR              PIC X(01) OCCURS 18000 TIMES
002020                                     INDEXED BY WS-CHAR-IDX.
002030*
002040 01  WS-OUTPUT-LINE-AREA.
002050     05  WS-OUTPUT-LINE             PIC X(17996).
002060     05  FILLER                     PIC X(04).
002070*
002080******************************************************************
002090*    JSON-ARRAY PARSE POINTERS                                   *
002100******************************************************************
002110 01  WS-PARSE-POINTERS.
002120     05  WS-LINE-END-POS            PIC 9(05)     COMP.
002130     05  WS-BODY-START-POS          PIC 9(05)     COMP.
002140     05  WS-BODY-END-POS            PIC 9(05)     COMP.
002150     05  WS-SCAN-POS                PIC 9(05)     COMP.
002160     05  WS-BRACE-DEPTH             PIC 9(02)     COMP.
002170     05  WS-OBJ-START-POS           PIC 9(05)     COMP.
002180     05  WS-OBJ-END-POS             PIC 9(05)     COMP.
002190     05  WS-OBJ-LENGTH              PIC 9(05)     COMP.
002200     05  FILLER                     PIC X(05).
002210*
002220******************************************************************
002230*    ONE LIFTED "{...}" OPERATION OBJECT, HELD HERE BETWEEN D1200 *
002240*    (LIFT) AND D2000 (SPLIT INTO TOKENS BELOW)                  *
002250******************************************************************
002260 01  WS-OBJECT-AREA.
002270     05  WS-OBJECT-TEXT             PIC X(200).
002280     05  FILLER                     PIC X(04).
002290*
002300******************************************************************
002310*    UP TO 4 COMMA-SEPARATED "key":value TOKENS PER OBJECT -     *
002320*    operation, unit-cost, quantity, ticker (SEE D2000)          *
002330******************************************************************
002340 01  WS-TOKEN-AREA.
002350     05  WS-TOKEN-TABLE             PIC X(60) OCCURS 4 TIMES.
002360     05  WS-TOKEN-COUNT             PIC 9(01)     COMP.
002370     05  FILLER                     PIC X(05).
002380*
002390******************************************************************
002400*    ONE TOKEN SPLIT INTO ITS KEY AND VALUE HALVES (D2100/D2200) *
002410******************************************************************
002420 01  WS-KEY-VALUE-AREA.
002430     05  WS-TOKEN-TEXT              PIC X(60).
002440     05  WS-KEY-TEXT                PIC X(20).
002450     05  WS-VALUE-TEXT              PIC X(40).
002460     05  WS-SCRATCH-TEXT            PIC X(40).
002470     05  WS-FIELD-SEQ               PIC 9(01)     COMP.
002480     05  WS-QUOTE-SCAN-POS          PIC 9(02)     COMP.
002490     05  WS-VALUE-END-POS           PIC 9(02)     COMP.
002500     05  FILLER                     PIC X(06).
002510*
002520******************************************************************
002530*    HAND-ROLLED TEXT-TO-NUMERIC SCAN FIELDS (NO NUMVAL - THIS   *
002540*    SHOP'S COMPILER LEVEL HAS NO INTRINSIC FUNCTION SUPPORT)    *
002550******************************************************************
002560 01  WS-NUMBER-SCAN-FIELDS.
002570     05  WS-DIGIT                   PIC 9(01).
002580     05  WS-AMOUNT-ACCUM            PIC 9(09)V9(02).
002590     05  WS-QUANTITY-ACCUM          PIC 9(09).
002600     05  WS-DECIMAL-DIGIT-COUNT     PIC 9(01)     COMP.
002610     05  WS-NUM-SCAN-POS            PIC 9(02)     COMP.
002620     05  FILLER                     PIC X(05).
002630*
002640******************************************************************
002650*    TAX ENGINE WORK FIELDS                                      *
002660******************************************************************
002670 01  WS-TAX-CONSTANTS.
002680     05  CGT-TAX-RATE               PIC V99       VALUE .20.
002690     05  CGT-EXEMPT-LIMIT           PIC 9(9)V99   VALUE 20000.00.
002700     05  FILLER                     PIC X(05).
002710*
002720 01  WS-TAX-COMPUTE-FIELDS.
002730     05  WS-PAID                    PIC S9(11)V9(02).
002740     05  WS-SALE-TOTAL              PIC S9(11)V9(02).
002750     05  WS-COST-OF-SHARES          PIC S9(11)V9(02).
002760     05  WS-PROFIT                  PIC S9(11)V9(02).
002770     05  WS-TAXABLE-AMOUNT          PIC S9(11)V9(02).
002780     05  WS-COMPUTED-TAX            PIC 9(9)V9(2).
002790     05  FILLER                     PIC X(06).
002800*
002810******************************************************************
002820*    COMMON HALF-EVEN (BANKERS) ROUNDING WORK FIELDS - SEE       *
002830*    R1000-ROUND-HALF-EVEN.  ONE EXTRA DECIMAL DIGIT IS CARRIED  *
002840*    IN WS-ROUND-RAW SO THE TIE-BREAK DIGIT CAN BE INSPECTED.    *
002850******************************************************************
002860 01  WS-ROUNDING-FIELDS.
002870     05  WS-ROUND-RAW               PIC S9(11)V9(03).
002880     05  WS-ROUND-RESULT            PIC S9(11)V9(02).
002890     05  WS-ROUND-SCALED            PIC S9(13)    COMP.
002900     05  WS-ROUND-DIV10             PIC S9(13)    COMP.
002910     05  WS-ROUND-LASTDIGIT         PIC S9(02)    COMP.
002920     05  WS-ROUND-TRUNC-CENTS       PIC S9(13)    COMP.
002930     05  FILLER                     PIC X(06).
002940*
002950******************************************************************
002960*    DISPLAY-TIME ROUNDING FIELDS - SEE G1050-ROUND-TAX-FOR       *
002970*    -DISPLAY.  THE TAX FIGURE IS HELD AT 2 DECIMALS THROUGHOUT   *
002980*    THE RUN; THE OUTPUT LINE SHOWS ONLY 1, HALF-EVEN ROUNDED,    *
002990*    PER TAX POLICY DIRECTIVE 12 (TICKET 9021).                   *
003000******************************************************************
003010 01  WS-DISPLAY-ROUND-FIELDS.
003020     05  WS-DISP-TAX                PIC 9(9)V9(1).
003030     05  WS-DISP-SCALED             PIC S9(13)    COMP.
003040     05  WS-DISP-DIV10              PIC S9(13)    COMP.
003050     05  WS-DISP-LASTDIGIT          PIC S9(02)    COMP.
003060     05  WS-DISP-TRUNC-TENTH        PIC S9(13)    COMP.
003070     05  FILLER                     PIC X(06).
003080*
003090******************************************************************
003100*    OUTPUT-LINE BUILD FIELDS                                    *
003110******************************************************************
003120 01  WS-EDIT-AREA.
003130     05  WS-TAX-EDIT                PIC Z(8)9.9.
003140     05  FILLER                     PIC X(04).
003150 01  WS-EDIT-AREA-X REDEFINES WS-EDIT-AREA
003160                                     PIC X(15).
003170*
003180 01  WS-OUTPUT-BUILD-FIELDS.
003190     05  WS-OUT-POS                 PIC 9(05)     COMP.
003200     05  WS-EDIT-SCAN-POS           PIC 9(02)     COMP.
003210     05  WS-EDIT-TRIM-POS           PIC 9(02)     COMP.
003220     05  WS-TAX-TRIMMED             PIC X(11).
003230     05  FILLER                     PIC X(05).
003240*
003250*-----------------------*
003260 PROCEDURE DIVISION.
003270*-----------------------*
003280 A0001-MAIN-PROCESS.
003290*    TOP OF THE RUN.  ONE PASS OF THIS PARAGRAPH READS THE WHOLE
003300*    SIMULATION FILE, LINE BY LINE, VIA THE I0000 DRIVER BELOW - THERE
003310*    IS NO RESTART/CHECKPOINT LOGIC (BATCH FLOW STEP 1).
003320*
003330     ACCEPT CURRENT-DATE FROM DATE.
003340     ACCEPT CURRENT-TIME FROM TIME.
003350*
003360     DISPLAY '************ CAPITAL GAINS TAX BATCH RUN **********'.
003370     DISPLAY 'CGTBAT STARTED DATE = ' CURRENT-MONTH '/'
003380             CURRENT-DAY '/' CURRENT-YEAR '  (MM/DD/YY)'.
003390     DISPLAY '             TIME = ' CURRENT-HOUR ':'
003400             CURRENT-MINUTE ':' CURRENT-SECOND.
003410     DISPLAY '*****************************************************'.
003420*
003430     PERFORM B0000-OPEN-FILES        THRU B0000-EX.
003440     PERFORM C0000-READ-INPUT-LINE   THRU C0000-EX.
003450*
003460*    C0000 PRIMES THE LOOP WITH THE FIRST LINE - I0000 PARSES IT,
003470*    RUNS THE STOCK ENGINE, WRITES THE RESULT AND READS THE NEXT
003480*    LINE BEFORE RETURNING, SO THE LOOP TEST BELOW SEES END-OF-INPUT
003490*    AS SOON AS THE LAST LINE HAS BEEN CONSUMED.
003500     PERFORM I0000-PROCESS-ONE-LINE  THRU I0000-EX
003510         UNTIL WS-END-OF-INPUT.
003520*
003530*    RUN TOTALS - LINES-WRITTEN + LINES-REJECTED SHOULD ALWAYS TIE
003540*    BACK TO LINES-READ, SINCE EVERY LINE READ IS EITHER WRITTEN OR
003550*    REJECTED BY I0000, NEVER BOTH AND NEVER NEITHER.
003560     DISPLAY '-----------------------------------------------------'.
003570     DISPLAY 'LINES READ      : ' WS-LINES-READ.
003580     DISPLAY 'LINES WRITTEN   : ' WS-LINES-WRITTEN.
003590     DISPLAY 'LINES REJECTED  : ' WS-LINES-REJECTED.
003600     DISPLAY '-----------------------------------------------------'.
003610*
003620     PERFORM Z0000-CLOSE-FILES       THRU Z0000-EX.
003630*
003640     STOP RUN.
003650*
003660 A0001-MAIN-EX.
003670     EXIT.
003680*----------------------------------------------------------------*
003690 B0000-OPEN-FILES.
003700*----------------------------------------------------------------*
003710*    OPENS THE SIMULATION INPUT AND THE JSON RESULT OUTPUT.  A BAD
003720*    OPEN ON EITHER FILE IS TREATED AS FATAL - THIS IS THE ONE PLACE
003730*    IN THE PROGRAM WHERE Y0000-ERR-HANDLING'S CALLER ABENDS THE RUN
003740*    RATHER THAN JUST REJECTING THE CURRENT LINE (SEE Y0000 BANNER).
003750*----------------------------------------------------------------*
003760     OPEN INPUT  CGT-INPUT-FILE.
003770*
003780*    RETURN-CODE 4 MATCHES THE OTHER CGT* PROGRAMS' CONVENTION FOR
003790*    A FILE-OPEN ABEND - THE JOB STEP'S COND CODE TEST RELIES ON IT.
003800     IF WS-CGTIN-STATUS NOT EQUAL '00'
003810         MOVE 'ERROR OPENING INPUT FILE CGTIN'  TO WS-ERR-MSG
003820         MOVE WS-CGTIN-STATUS                   TO WS-ERR-CDE
003830         MOVE 'B0000-OPEN-FILES'                TO WS-ERR-PROC
003840         PERFORM Y0000-ERR-HANDLING THRU Y0000-EX
003850         MOVE 4 TO RETURN-CODE
003860         STOP RUN
003870     END-IF.
003880*
003890     OPEN OUTPUT CGT-OUTPUT-FILE.
003900*
003910     IF WS-CGTOUT-STATUS NOT EQUAL '00'
003920         MOVE 'ERROR OPENING OUTPUT FILE CGTOUT' TO WS-ERR-MSG
003930         MOVE WS-CGTOUT-STATUS                   TO WS-ERR-CDE
003940         MOVE 'B0000-OPEN-FILES'                 TO WS-ERR-PROC
003950         PERFORM Y0000-ERR-HANDLING THRU Y0000-EX
003960         MOVE 4 TO RETURN-CODE
003970         STOP RUN
003980     END-IF.
003990*
004000 B0000-EX.
004010     EXIT.
004020*----------------------------------------------------------------*
004030 C0000-READ-INPUT-LINE.
004040*----------------------------------------------------------------*
004050*    READS ONE SIMULATION LINE.  A BLANK/WHITESPACE LINE ENDS    *
004060*    THE RUN THE SAME AS END OF FILE (BATCH FLOW STEP 1).        *
004070*----------------------------------------------------------------*
004080     READ CGT-INPUT-FILE
004090         AT END MOVE 'Y' TO WS-EOF-SWITCH.
004100*
004110     EVALUATE WS-CGTIN-STATUS
004120        WHEN '00'
004130*          SPACES FIRST - THE RECORD MAY BE SHORTER THAN THE FULL
004140*          17996-BYTE BUFFER, AND A STALE TAIL FROM A LONGER PRIOR
004150*          LINE MUST NOT SURVIVE INTO THIS ONE'S PARSE.
004160           ADD 1 TO WS-LINES-READ
004170           MOVE SPACES         TO WS-INPUT-LINE
004180           MOVE CGT-INPUT-TEXT TO WS-INPUT-LINE
004190           PERFORM C1000-CHECK-BLANK-LINE THRU C1000-EX
004200        WHEN '10'
004210*          NORMAL END OF FILE - WS-EOF-SWITCH WAS ALREADY SET BY
004220*          THE AT END CLAUSE ABOVE, NOTHING FURTHER TO DO HERE.
004230           CONTINUE
004240        WHEN OTHER
004250           MOVE 'INPUT FILE I/O ERROR ON READ'  TO WS-ERR-MSG
004260           MOVE WS-CGTIN-STATUS                 TO WS-ERR-CDE
004270           MOVE 'C0000-READ-INPUT-LINE'         TO WS-ERR-PROC
004280           PERFORM Y0000-ERR-HANDLING THRU Y0000-EX
004290           MOVE 'Y' TO WS-EOF-SWITCH
004300     END-EVALUATE.
004310*
004320 C0000-EX.
004330     EXIT.
004340*----------------------------------------------------------------*
004350 C1000-CHECK-BLANK-LINE.
004360*----------------------------------------------------------------*
004370*    SETS WS-EOF-SWITCH WHEN THE LINE JUST READ IS ALL SPACES - THE
004380*    SIMULATION FILE HAS NO TRAILER RECORD, SO A BLANK LINE IS HOW
004390*    THIS SHOP MARKS THE LOGICAL END OF THE DATA (SEE C0000 BANNER).
004400*----------------------------------------------------------------*
004410     MOVE ZERO TO WS-LINE-END-POS.
004420*
004430     PERFORM C1100-FIND-LAST-NONBLANK THRU C1100-EX
004440         VARYING WS-SCAN-POS FROM 17996 BY -1
004450         UNTIL WS-SCAN-POS < 1
004460            OR WS-LINE-END-POS NOT = ZERO.
004470*
004480     IF WS-LINE-END-POS = ZERO
004490         MOVE 'Y' TO WS-EOF-SWITCH
004500     END-IF.
004510*
004520 C1000-EX.
004530     EXIT.
004540*----------------------------------------------------------------*
004550 C1100-FIND-LAST-NONBLANK.
004560*----------------------------------------------------------------*
004570*    SCANS ONE CHARACTER OF WS-INPUT-LINE, RIGHT TO LEFT, UNDER THE
004580*    VARYING IN C1000 - WS-LINE-END-POS STAYS ZERO UNTIL THE FIRST
004590*    NON-BLANK BYTE IS HIT, WHICH STOPS THE PERFORM ABOVE.
004600*----------------------------------------------------------------*
004610     IF WS-INPUT-CHAR (WS-SCAN-POS) NOT = SPACE
004620         MOVE WS-SCAN-POS TO WS-LINE-END-POS
004630     END-IF.
004640*
004650 C1100-EX.
004660     EXIT.
004670*----------------------------------------------------------------*
004680 D0000-PARSE-INPUT-LINE.
004690*----------------------------------------------------------------*
004700*    BATCH FLOW STEP 2 - PARSES THE JSON ARRAY OF OPERATION      *
004710*    RECORDS ON WS-INPUT-LINE, IN FILE ORDER, INTO CGT-OPERATION *
004720*    -TABLE.  THIS SHOP'S JSON IS FLAT (NO NESTED ARRAYS/OBJECTS)*
004730*    WITH DOUBLE-QUOTED KEYS/STRING VALUES AND PLAIN DECIMALS -  *
004740*    THE SAME LAYOUT G0000-FORMAT-OUTPUT-LINE ITSELF WRITES.     *
004750*----------------------------------------------------------------*
004760*    RESET FOR THIS LINE - A PRIOR LINE'S REJECTION MUST NOT CARRY
004770*    FORWARD (WS-LINE-VALID-SWITCH) AND THE OPERATION TABLE MUST
004780*    START EMPTY (CGT-OP-COUNT) BEFORE D1000 BUILDS IT BELOW.
004790     MOVE 'Y'    TO WS-LINE-VALID-SWITCH.
004800     MOVE ZERO   TO CGT-OP-COUNT.
004810*
004820*    THE FIRST NON-BLANK CHARACTER MUST BE '[' AND THE LAST MUST BE
004830*    ']' - WS-LINE-END-POS WAS SET BY C1000/C1100 ON THE READ.
004840     IF WS-INPUT-CHAR (1) NOT = '['
004850         OR WS-INPUT-CHAR (WS-LINE-END-POS) NOT = ']'
004860         MOVE 'MALFORMED JSON ARRAY - MISSING BRACKETS' TO WS-ERR-MSG
004870         MOVE SPACES                            TO WS-ERR-CDE
004880         MOVE 'D0000-PARSE-INPUT-LINE'          TO WS-ERR-PROC
004890         PERFORM Y0000-ERR-HANDLING THRU Y0000-EX
004900         MOVE 'N' TO WS-LINE-VALID-SWITCH
004910     ELSE
004920*        "[]" (LENGTH 2) IS A VALID EMPTY ARRAY - NOTHING TO SPLIT,
004930*        CGT-OP-COUNT STAYS ZERO AND G0000 LATER WRITES "[]" BACK.
004940         IF WS-LINE-END-POS > 2
004950             MOVE 2 TO WS-BODY-START-POS
004960             COMPUTE WS-BODY-END-POS = WS-LINE-END-POS - 1
004970             PERFORM D1000-SPLIT-OBJECTS THRU D1000-EX
004980         END-IF
004990     END-IF.
005000*
005010 D0000-EX.
005020     EXIT.
005030*----------------------------------------------------------------*
005040 D1000-SPLIT-OBJECTS.
005050*----------------------------------------------------------------*
005060*    WALKS THE ARRAY BODY (BETWEEN THE OUTER BRACKETS) ONE CHARACTER
005070*    AT A TIME LOOKING FOR MATCHED BRACE PAIRS - EACH PAIR IS ONE
005080*    "{...}" OPERATION OBJECT.  STOPS EARLY ON A REJECTED LINE OR
005090*    WHEN THE 200-ENTRY OPERATION TABLE (CGTOPR) IS FULL.
005100*----------------------------------------------------------------*
005110     MOVE ZERO TO WS-BRACE-DEPTH.
005120     MOVE ZERO TO WS-OBJ-START-POS.
005130*
005140     PERFORM D1100-SCAN-ONE-CHAR THRU D1100-EX
005150         VARYING WS-SCAN-POS FROM WS-BODY-START-POS BY 1
005160         UNTIL WS-SCAN-POS > WS-BODY-END-POS
005170            OR WS-LINE-IS-INVALID
005180            OR CGT-OP-COUNT = 200.
005190*
005200 D1000-EX.
005210     EXIT.
005220*----------------------------------------------------------------*
005230 D1100-SCAN-ONE-CHAR.
005240*----------------------------------------------------------------*
005250*    TRACKS BRACE NESTING DEPTH.  A CLOSING BRACE THAT DROPS THE
005260*    DEPTH BACK TO ZERO MARKS THE END OF ONE OBJECT - THAT OBJECT IS
005270*    THEN LIFTED (D1200) AND PARSED INTO THE OPERATION TABLE (D2000)
005280*    BEFORE THE SCAN CONTINUES TO THE NEXT ONE.
005290*----------------------------------------------------------------*
005300     EVALUATE WS-INPUT-CHAR (WS-SCAN-POS)
005310        WHEN '{'
005320           IF WS-BRACE-DEPTH = ZERO
005330              MOVE WS-SCAN-POS TO WS-OBJ-START-POS
005340           END-IF
005350           ADD 1 TO WS-BRACE-DEPTH
005360        WHEN '}'
005370           SUBTRACT 1 FROM WS-BRACE-DEPTH
005380           IF WS-BRACE-DEPTH = ZERO
005390              MOVE WS-SCAN-POS TO WS-OBJ-END-POS
005400              PERFORM D1200-EXTRACT-OBJECT      THRU D1200-EX
005410              PERFORM D2000-PARSE-OBJECT-FIELDS THRU D2000-EX
005420           END-IF
005430        WHEN OTHER
005440           CONTINUE
005450     END-EVALUATE.
005460*
005470 D1100-EX.
005480     EXIT.
005490*----------------------------------------------------------------*
005500 D1200-EXTRACT-OBJECT.
005510*----------------------------------------------------------------*
005520*    COPIES THE TEXT STRICTLY BETWEEN THE MATCHED BRACES FOUND BY
005530*    D1100 INTO WS-OBJECT-TEXT, FOR D2000 TO SPLIT INTO KEY/VALUE
005540*    TOKENS.
005550*----------------------------------------------------------------*
005560     MOVE SPACES TO WS-OBJECT-TEXT.
005570     COMPUTE WS-OBJ-LENGTH = WS-OBJ-END-POS - WS-OBJ-START-POS - 1.
005580*
005590     IF WS-OBJ-LENGTH > ZERO
005600         MOVE WS-INPUT-LINE (WS-OBJ-START-POS + 1 : WS-OBJ-LENGTH)
005610                                             TO WS-OBJECT-TEXT
005620     END-IF.
005630*
005640     IF CGT-TRACE-ON
005650         DISPLAY 'D1200 OBJECT TEXT: ' WS-OBJECT-TEXT (1:60)
005660     END-IF.
005670*
005680 D1200-EX.
005690     EXIT.
005700*----------------------------------------------------------------*
005710 D2000-PARSE-OBJECT-FIELDS.
005720*----------------------------------------------------------------*
005730*    BREAKS ONE "{...}" OPERATION OBJECT INTO UP TO FOUR COMMA-
005740*    SEPARATED "key":value TOKENS AND ADDS A NEW ENTRY TO CGT-
005750*    OPERATION-TABLE (CGTOPR) - THE ENTRY IS INITIALIZED HERE, THEN
005760*    FILLED FIELD BY FIELD BY D2100 BELOW.
005770*----------------------------------------------------------------*
005780     MOVE SPACES TO WS-TOKEN-TABLE (1) WS-TOKEN-TABLE (2)
005790                     WS-TOKEN-TABLE (3) WS-TOKEN-TABLE (4).
005800     MOVE ZERO   TO WS-TOKEN-COUNT.
005810*
005820*    THIS SHOP'S JSON NEVER PUTS A COMMA INSIDE A QUOTED VALUE, SO
005830*    A PLAIN UNSTRING ON ',' IS SAFE - NO EMBEDDED-COMMA HANDLING
005840*    IS NEEDED (CONTRAST THE QUOTE-AWARE SCAN IN D2300).
005850     UNSTRING WS-OBJECT-TEXT DELIMITED BY ','
005860         INTO WS-TOKEN-TABLE (1) WS-TOKEN-TABLE (2)
005870              WS-TOKEN-TABLE (3) WS-TOKEN-TABLE (4)
005880         TALLYING IN WS-TOKEN-COUNT.
005890*
005900     ADD 1 TO CGT-OP-COUNT.
005910     SET CGT-OP-IDX TO CGT-OP-COUNT.
005920*
005930*    A NEW TABLE ENTRY IS SLICE-INDEXED PICKED-UP WORKING STORAGE -
005940*    IT MUST BE BLANKED HERE BEFORE D2100 POPULATES ONLY THE KEYS
005950*    ACTUALLY PRESENT ON THIS OBJECT.
005960     MOVE SPACES TO CGT-OP-CODE   (CGT-OP-IDX).
005970     MOVE ZERO   TO CGT-OP-UNIT-COST (CGT-OP-IDX).
005980     MOVE ZERO   TO CGT-OP-QUANTITY  (CGT-OP-IDX).
005990     MOVE SPACES TO CGT-OP-TICKER (CGT-OP-IDX).
006000     MOVE SPACES TO CGT-OP-EXCHANGE-CDE (CGT-OP-IDX).
006010     MOVE SPACES TO CGT-OP-CURRENCY-CDE (CGT-OP-IDX).
006020     MOVE SPACES TO CGT-OP-RESERVED-1   (CGT-OP-IDX).
006030*
006040*    AUDIT STAMP - CARRIED FOR THE CGTRCN RECONCILIATION EXTRACT   *
006050*    (SEE COPYBOOK BANNER).  CGT-OP-SEQ-NO/SOURCE-COL-POS LET A    *
006060*    MAINTAINER LOCATE THE OFFENDING OPERATION ON THE INPUT LINE.  *
006070     MOVE CGT-OP-COUNT      TO CGT-OP-SEQ-NO        (CGT-OP-IDX).
006080     MOVE WS-OBJ-START-POS  TO CGT-OP-SOURCE-COL-POS (CGT-OP-IDX).
006090     MOVE CURRENT-DATE-6    TO CGT-OP-AUDIT-DATE     (CGT-OP-IDX).
006100     MOVE CURRENT-HHMMSS    TO CGT-OP-AUDIT-TIME     (CGT-OP-IDX).
006110*
006120     PERFORM D2100-PARSE-ONE-TOKEN THRU D2100-EX
006130         VARYING WS-FIELD-SEQ FROM 1 BY 1
006140         UNTIL WS-FIELD-SEQ > WS-TOKEN-COUNT.
006150*
006160     IF CGT-TRACE-ON
006170         DISPLAY 'D2000 OP ' CGT-OP-SEQ-NO (CGT-OP-IDX)
006180             ': CODE='    CGT-OP-CODE (CGT-OP-IDX)
006190             ' COST-X='   CGT-OP-UNIT-COST-X (CGT-OP-IDX)
006200             ' QTY='      CGT-OP-QUANTITY (CGT-OP-IDX)
006210             ' TICKER='   CGT-OP-TICKER (CGT-OP-IDX)
006220     END-IF.
006230*
006240 D2000-EX.
006250     EXIT.
006260*----------------------------------------------------------------*
006270 D2100-PARSE-ONE-TOKEN.
006280*----------------------------------------------------------------*
006290*    SPLITS ONE TOKEN INTO KEY/VALUE (D2200) AND MOVES THE VALUE TO
006300*    THE MATCHING OPERATION-TABLE FIELD.  AN UNRECOGNIZED KEY IS
006310*    IGNORED RATHER THAN REJECTED - THIS SHOP'S JSON CARRIES A FEW
006320*    EXTRA FIELDS (EXCHANGE/CURRENCY) THAT CGTBAT DOES NOT NEED.
006330*----------------------------------------------------------------*
006340     MOVE WS-TOKEN-TABLE (WS-FIELD-SEQ) TO WS-TOKEN-TEXT.
006350     PERFORM D2200-SPLIT-KEY-VALUE THRU D2200-EX.
006360*
006370     EVALUATE WS-KEY-TEXT
006380        WHEN '"operation"'
006390           MOVE WS-VALUE-TEXT (1:4)  TO CGT-OP-CODE (CGT-OP-IDX)
006400        WHEN '"unit-cost"'
006410           PERFORM D3000-PARSE-AMOUNT THRU D3000-EX
006420           MOVE WS-AMOUNT-ACCUM      TO CGT-OP-UNIT-COST (CGT-OP-IDX)
006430        WHEN '"quantity"'
006440           PERFORM D3500-PARSE-QUANTITY THRU D3500-EX
006450           MOVE WS-QUANTITY-ACCUM    TO CGT-OP-QUANTITY (CGT-OP-IDX)
006460        WHEN '"ticker"'
006470           MOVE WS-VALUE-TEXT (1:10) TO CGT-OP-TICKER (CGT-OP-IDX)
006480        WHEN OTHER
006490           CONTINUE
006500     END-EVALUATE.
006510*
006520 D2100-EX.
006530     EXIT.
006540*----------------------------------------------------------------*
006550 D2200-SPLIT-KEY-VALUE.
006560*----------------------------------------------------------------*
006570*    SPLITS ONE "key":value TOKEN ON THE COLON.  A QUOTED VALUE HAS
006580*    ITS QUOTES STRIPPED HERE (D2300) SO CALLERS NEVER SEE THEM.
006590*----------------------------------------------------------------*
006600     MOVE SPACES TO WS-KEY-TEXT.
006610     MOVE SPACES TO WS-VALUE-TEXT.
006620*
006630     UNSTRING WS-TOKEN-TEXT DELIMITED BY ':'
006640         INTO WS-KEY-TEXT WS-VALUE-TEXT.
006650*
006660     IF WS-VALUE-TEXT (1:1) = '"'
006670         PERFORM D2300-STRIP-VALUE-QUOTES THRU D2300-EX
006680     END-IF.
006690*
006700 D2200-EX.
006710     EXIT.
006720*----------------------------------------------------------------*
006730 D2300-STRIP-VALUE-QUOTES.
006740*----------------------------------------------------------------*
006750*    LIFTS THE TEXT BETWEEN THE OPENING AND CLOSING QUOTE OF A   *
006760*    JSON STRING VALUE (E.G. '"buy"' BECOMES 'buy').             *
006770*----------------------------------------------------------------*
006780     MOVE ZERO TO WS-VALUE-END-POS.
006790*
006800     PERFORM D2310-FIND-CLOSE-QUOTE THRU D2310-EX
006810         VARYING WS-QUOTE-SCAN-POS FROM 2 BY 1
006820         UNTIL WS-QUOTE-SCAN-POS > 40
006830            OR WS-VALUE-END-POS NOT = ZERO.
006840*
006850     MOVE SPACES TO WS-SCRATCH-TEXT.
006860*
006870*    POSITIONS 2 THROUGH END-1 ARE THE TEXT INSIDE THE QUOTES -
006880*    A ONE-CHARACTER SCRATCH BUFFER IS USED SO THE REFMOD BELOW
006890*    NEVER OVERLAPS SOURCE AND TARGET IN THE SAME MOVE.
006900     IF WS-VALUE-END-POS > 2
006910         MOVE WS-VALUE-TEXT (2 : WS-VALUE-END-POS - 2)
006920                                       TO WS-SCRATCH-TEXT
006930     END-IF.
006940*
006950     MOVE WS-SCRATCH-TEXT TO WS-VALUE-TEXT.
006960*
006970 D2300-EX.
006980     EXIT.
006990*----------------------------------------------------------------*
007000 D2310-FIND-CLOSE-QUOTE.
007010*----------------------------------------------------------------*
007020*    SCANS WS-VALUE-TEXT FOR THE MATCHING CLOSE QUOTE UNDER THE
007030*    VARYING IN D2300 - WS-VALUE-END-POS STAYS ZERO UNTIL FOUND.
007040*----------------------------------------------------------------*
007050     IF WS-VALUE-TEXT (WS-QUOTE-SCAN-POS:1) = '"'
007060         MOVE WS-QUOTE-SCAN-POS TO WS-VALUE-END-POS
007070     END-IF.
007080*
007090 D2310-EX.
007100     EXIT.
007110*----------------------------------------------------------------*
007120 D3000-PARSE-AMOUNT.
007130*----------------------------------------------------------------*
007140*    CONVERTS A PLAIN DECIMAL LIKE 10.5 OR 20000 IN WS-VALUE-TEXT*
007150*    INTO WS-AMOUNT-ACCUM PIC 9(9)V9(2) BY ACCUMULATING DIGITS   *
007160*    ONE CHARACTER AT A TIME (NO NUMVAL - SEE BANNER).           *
007170*----------------------------------------------------------------*
007180     MOVE ZERO TO WS-AMOUNT-ACCUM.
007190     MOVE ZERO TO WS-DECIMAL-DIGIT-COUNT.
007200     MOVE 'N'  TO WS-DECIMAL-SEEN-SWITCH.
007210*
007220     PERFORM D3100-SCAN-AMOUNT-CHAR THRU D3100-EX
007230         VARYING WS-NUM-SCAN-POS FROM 1 BY 1
007240         UNTIL WS-NUM-SCAN-POS > 40
007250            OR WS-VALUE-TEXT (WS-NUM-SCAN-POS:1) = SPACE.
007260*
007270*    THE SCAN ABOVE ACCUMULATED ALL THE DIGITS AS IF THEY WERE ONE
007280*    WHOLE INTEGER - THIS EVALUATE PUTS THE DECIMAL POINT BACK BY
007290*    DIVIDING OUT HOWEVER MANY DIGITS FOLLOWED IT (0, 1, OR 2).
007300     EVALUATE WS-DECIMAL-DIGIT-COUNT
007310        WHEN 1
007320           COMPUTE WS-AMOUNT-ACCUM = WS-AMOUNT-ACCUM / 10
007330        WHEN 2
007340           COMPUTE WS-AMOUNT-ACCUM = WS-AMOUNT-ACCUM / 100
007350        WHEN OTHER
007360           CONTINUE
007370     END-EVALUATE.
007380*
007390 D3000-EX.
007400     EXIT.
007410*----------------------------------------------------------------*
007420 D3100-SCAN-AMOUNT-CHAR.
007430*----------------------------------------------------------------*
007440*    ONE DIGIT OF D3000'S SCAN.  A DECIMAL POINT ONLY FLIPS THE
007450*    SWITCH BELOW - EVERY OTHER CHARACTER SHIFTS WS-AMOUNT-ACCUM
007460*    LEFT ONE PLACE AND ADDS THE NEW DIGIT.
007470*----------------------------------------------------------------*
007480     IF WS-VALUE-TEXT (WS-NUM-SCAN-POS:1) = '.'
007490         MOVE 'Y' TO WS-DECIMAL-SEEN-SWITCH
007500     ELSE
007510         IF WS-DECIMAL-SEEN
007520             ADD 1 TO WS-DECIMAL-DIGIT-COUNT
007530         END-IF
007540         MOVE WS-VALUE-TEXT (WS-NUM-SCAN-POS:1) TO WS-DIGIT
007550         COMPUTE WS-AMOUNT-ACCUM = WS-AMOUNT-ACCUM * 10 + WS-DIGIT
007560     END-IF.
007570*
007580 D3100-EX.
007590     EXIT.
007600*----------------------------------------------------------------*
007610 D3500-PARSE-QUANTITY.
007620*----------------------------------------------------------------*
007630*    CONVERTS THE PLAIN INTEGER IN WS-VALUE-TEXT (E.G. 100) INTO
007640*    WS-QUANTITY-ACCUM PIC 9(9) - SHARE COUNTS HAVE NO DECIMAL
007650*    POINT SO THIS IS SIMPLER THAN D3000-PARSE-AMOUNT.
007660*----------------------------------------------------------------*
007670     MOVE ZERO TO WS-QUANTITY-ACCUM.
007680*
007690     PERFORM D3600-SCAN-QUANTITY-CHAR THRU D3600-EX
007700         VARYING WS-NUM-SCAN-POS FROM 1 BY 1
007710         UNTIL WS-NUM-SCAN-POS > 40
007720            OR WS-VALUE-TEXT (WS-NUM-SCAN-POS:1) = SPACE.
007730*
007740 D3500-EX.
007750     EXIT.
007760*----------------------------------------------------------------*
007770 D3600-SCAN-QUANTITY-CHAR.
007780*----------------------------------------------------------------*
007790*    ONE DIGIT OF D3500'S SCAN - SHIFT LEFT AND ADD, NO DECIMAL
007800*    HANDLING NEEDED.
007810*----------------------------------------------------------------*
007820     MOVE WS-VALUE-TEXT (WS-NUM-SCAN-POS:1) TO WS-DIGIT.
007830     COMPUTE WS-QUANTITY-ACCUM = WS-QUANTITY-ACCUM * 10 + WS-DIGIT.
007840*
007850 D3600-EX.
007860     EXIT.
007870*----------------------------------------------------------------*
007880 E0000-INIT-POSITIONS-FOR-LINE.
007890*----------------------------------------------------------------*
007900*    BUSINESS RULE 10 - PER-SIMULATION ISOLATION.  EVERY TICKER'S*
007910*    POSITION STARTS THE LINE AT ZERO SHARES/COST/LOSS.          *
007920*----------------------------------------------------------------*
007930     MOVE ZERO TO CGT-POS-COUNT.
007940*
007950 E0000-EX.
007960     EXIT.
007970*----------------------------------------------------------------*
007980 F0000-PROCESS-OPERATIONS.
007990*----------------------------------------------------------------*
008000*    BATCH FLOW STEP 4 - DRIVES EACH OPERATION ON THE LINE, IN   *
008010*    FILE ORDER, THROUGH THE STOCK POSITION/TAX ENGINE BELOW.    *
008020*----------------------------------------------------------------*
008030     MOVE ZERO TO CGT-RES-COUNT.
008040*
008050*    ONE PASS THROUGH THE OPERATION TABLE, IN THE ORDER THE JSON
008060*    ARRAY WAS WRITTEN - THE VARYING STOPS EARLY IF ANY OPERATION
008070*    FAILS VALIDATION OR A SELL (WS-LINE-IS-INVALID).
008080     IF CGT-OP-COUNT > ZERO
008090         PERFORM F0100-PROCESS-ONE-OPERATION THRU F0100-EX
008100             VARYING CGT-OP-IDX FROM 1 BY 1
008110             UNTIL CGT-OP-IDX > CGT-OP-COUNT
008120                OR WS-LINE-IS-INVALID
008130     END-IF.
008140*
008150     IF CGT-TRACE-ON
008160         PERFORM F0050-TRACE-DUMP-POSITIONS THRU F0050-EX
008170     END-IF.
008180*
008190 F0000-EX.
008200     EXIT.
008210*----------------------------------------------------------------*
008220 F0050-TRACE-DUMP-POSITIONS.
008230*----------------------------------------------------------------*
008240*    DIAGNOSTIC ONLY (UPSI-0) - DUMPS THE RUNNING POSITION TABLE  *
008250*    AFTER EVERY LINE, ONE DISPLAY PER TICKER, USING WS-SUB-CGT   *
008260*    AS THE LOOP SUBSCRIPT (04/02/06 PDS TICKET 9034).            *
008270*----------------------------------------------------------------*
008280     IF CGT-POS-COUNT > ZERO
008290         PERFORM F0060-TRACE-ONE-POSITION THRU F0060-EX
008300             VARYING WS-SUB-CGT FROM 1 BY 1
008310             UNTIL WS-SUB-CGT > CGT-POS-COUNT
008320     END-IF.
008330*
008340 F0050-EX.
008350     EXIT.
008360*----------------------------------------------------------------*
008370 F0060-TRACE-ONE-POSITION.
008380*----------------------------------------------------------------*
008390     DISPLAY 'F0060 POS ' WS-SUB-CGT
008400         ': TICKER='   CGT-POS-TICKER       (WS-SUB-CGT)
008410         ' SHARES='    CGT-POS-TOTAL-SHARES (WS-SUB-CGT)
008420         ' AVG-COST='  CGT-POS-AVERAGE-COST (WS-SUB-CGT)
008430         ' HI-WATER='  CGT-POS-HIGH-WATER-SHARES (WS-SUB-CGT).
008440*
008450 F0060-EX.
008460     EXIT.
008470*----------------------------------------------------------------*
008480 F0100-PROCESS-ONE-OPERATION.
008490*----------------------------------------------------------------*
008500*    ONE OPERATION FROM THE TABLE - VALIDATE, LOCATE/CREATE ITS
008510*    TICKER POSITION, RUN IT THROUGH BUY OR SELL, THEN APPEND THE
008520*    RESULT TO CGT-RESULT-TABLE.  A FAILED VALIDATION OR SELL SKIPS
008530*    THE REMAINING STEPS FOR THIS OPERATION (WS-LINE-IS-VALID GUARDS
008540*    EACH ONE) BUT DOES NOT STOP THE VARYING LOOP IN F0000.
008550*----------------------------------------------------------------*
008560     PERFORM F1500-VALIDATE-OPERATION THRU F1500-EX.
008570*
008580     IF WS-LINE-IS-VALID
008590         PERFORM F1000-FIND-OR-ADD-POSITION THRU F1000-EX
008600     END-IF.
008610*
008620     IF WS-LINE-IS-VALID
008630         EVALUATE TRUE
008640            WHEN CGT-OP-IS-BUY (CGT-OP-IDX)
008650               PERFORM F2000-PROCESS-BUY  THRU F2000-EX
008660            WHEN CGT-OP-IS-SELL (CGT-OP-IDX)
008670               PERFORM F3000-PROCESS-SELL THRU F3000-EX
008680            WHEN OTHER
008690               CONTINUE
008700         END-EVALUATE
008710         MOVE CGT-OP-SEQ-NO (CGT-OP-IDX) TO
008720                 CGT-POS-LAST-UPDATE-SEQ (CGT-POS-IDX)
008730     END-IF.
008740*
008750     IF WS-LINE-IS-VALID
008760         ADD 1 TO CGT-RES-COUNT
008770         MOVE WS-COMPUTED-TAX TO CGT-RES-TAX (CGT-RES-COUNT)
008780*
008790*        AUDIT FIELDS - CARRIED FOR THE CGTRCN RECONCILIATION EXTRACT  *
008800         MOVE CGT-OP-SEQ-NO (CGT-OP-IDX) TO
008810                 CGT-RES-SEQ-NO         (CGT-RES-COUNT)
008820         MOVE CGT-OP-TICKER (CGT-OP-IDX) TO
008830                 CGT-RES-TICKER         (CGT-RES-COUNT)
008840         MOVE CGT-OP-CODE   (CGT-OP-IDX) TO
008850                 CGT-RES-OPERATION-CDE  (CGT-RES-COUNT)
008860     END-IF.
008870*
008880 F0100-EX.
008890     EXIT.
008900*----------------------------------------------------------------*
008910 F1000-FIND-OR-ADD-POSITION.
008920*----------------------------------------------------------------*
008930*    BUSINESS RULE 9 - PER-TICKER ISOLATION.  LOOKS UP THE       *
008940*    RUNNING POSITION FOR OPERATION.TICKER, CREATING A FRESH     *
008950*    ZERO POSITION THE FIRST TIME THE TICKER IS SEEN ON THE LINE.*
008960*----------------------------------------------------------------*
008970     MOVE 'N' TO WS-FOUND-SWITCH.
008980*
008990     IF CGT-POS-COUNT > ZERO
009000         PERFORM F1100-SEARCH-ONE-POSITION THRU F1100-EX
009010             VARYING CGT-POS-IDX FROM 1 BY 1
009020             UNTIL CGT-POS-IDX > CGT-POS-COUNT
009030                OR WS-POSITION-FOUND
009040     END-IF.
009050*
009060     IF NOT WS-POSITION-FOUND
009070         IF CGT-POS-COUNT = 50
009080*            POSITION TABLE IS FULL (50 DISTINCT TICKERS) - SAME     *
009090*            ABORT-THE-LINE HANDLING AS F1500-VALIDATE-OPERATION,    *
009100*            RATHER THAN INDEX CGT-POSITION-ENTRY OUT OF BOUNDS      *
009110             MOVE 'POSITION TABLE FULL - OVER 50 TICKERS ON LINE'
009120                                                      TO WS-ERR-MSG
009130             MOVE SPACES                             TO WS-ERR-CDE
009140             MOVE 'F1000-FIND-OR-ADD-POSITION'        TO WS-ERR-PROC
009150             PERFORM Y0000-ERR-HANDLING THRU Y0000-EX
009160             MOVE 'N' TO WS-LINE-VALID-SWITCH
009170         ELSE
009180             ADD 1 TO CGT-POS-COUNT
009190             SET CGT-POS-IDX TO CGT-POS-COUNT
009200*            A BLANK TICKER STILL OPENS ITS OWN POSITION - GROUPED
009210*            UNDER LITERAL 'UNKNOWN' SO A LINE OF ALL-BLANK-TICKER
009220*            OPERATIONS TRACKS AS ONE POSITION, NOT FIFTY SEPARATE
009230*            ZERO-SHARE ONES.
009240             IF CGT-OP-TICKER-BLANK (CGT-OP-IDX)
009250                 MOVE 'UNKNOWN'  TO CGT-POS-TICKER (CGT-POS-IDX)
009260             ELSE
009270                 MOVE CGT-OP-TICKER (CGT-OP-IDX) TO
009280                     CGT-POS-TICKER (CGT-POS-IDX)
009290             END-IF
009300             MOVE ZERO   TO CGT-POS-TOTAL-SHARES (CGT-POS-IDX)
009310             MOVE ZERO   TO CGT-POS-TOTAL-COST   (CGT-POS-IDX)
009320             MOVE ZERO   TO CGT-POS-AVERAGE-COST (CGT-POS-IDX)
009330             MOVE ZERO   TO CGT-POS-ACCUM-LOSS   (CGT-POS-IDX)
009340             MOVE SPACES TO CGT-POS-EXCHANGE-CDE (CGT-POS-IDX)
009350             MOVE ZERO   TO CGT-POS-HIGH-WATER-SHARES (CGT-POS-IDX)
009360             MOVE SPACES TO CGT-POS-RESERVED-1   (CGT-POS-IDX)
009370*
009380*            AUDIT STAMP - CARRIED FOR THE CGTRCN RECONCILIATION      *
009390*            EXTRACT                                                 *
009400             MOVE CGT-OP-SEQ-NO (CGT-OP-IDX) TO
009410                     CGT-POS-FIRST-SEEN-SEQ  (CGT-POS-IDX)
009420             MOVE CGT-OP-SEQ-NO (CGT-OP-IDX) TO
009430                     CGT-POS-LAST-UPDATE-SEQ (CGT-POS-IDX)
009440         END-IF
009450     END-IF.
009460*
009470 F1000-EX.
009480     EXIT.
009490*----------------------------------------------------------------*
009500 F1100-SEARCH-ONE-POSITION.
009510*----------------------------------------------------------------*
009520*    ONE TABLE-LOOKUP COMPARE, UNDER THE VARYING IN F1000 - SETS
009530*    WS-FOUND-SWITCH AND LEAVES CGT-POS-IDX POINTING AT THE MATCH.
009540*----------------------------------------------------------------*
009550     IF CGT-POS-TICKER (CGT-POS-IDX) = CGT-OP-TICKER (CGT-OP-IDX)
009560         MOVE 'Y' TO WS-FOUND-SWITCH
009570     END-IF.
009580*
009590 F1100-EX.
009600     EXIT.
009610*----------------------------------------------------------------*
009620 F1500-VALIDATE-OPERATION.
009630*----------------------------------------------------------------*
009640*    BUSINESS RULE 8 - VALIDATION ERRORS.  A BAD OPERATION CODE  *
009650*    OR A ZERO QUANTITY FAILS THE WHOLE LINE - THE REMAINING     *
009660*    OPERATIONS ON THIS LINE ARE ABANDONED AND NO OUTPUT LINE IS *
009680*----------------------------------------------------------------*
009690*    88-LEVELS CGT-OP-IS-BUY/CGT-OP-IS-SELL ARE THE ONLY TWO
009700*    RECOGNIZED VALUES OF CGT-OP-CODE (SEE CGTOPR BANNER).
009710     IF NOT (CGT-OP-IS-BUY (CGT-OP-IDX) OR CGT-OP-IS-SELL (CGT-OP-IDX))
009720         MOVE 'INVALID OPERATION CODE ON INPUT LINE'  TO WS-ERR-MSG
009730         MOVE CGT-OP-CODE (CGT-OP-IDX)                TO WS-ERR-CDE
009740         MOVE 'F1500-VALIDATE-OPERATION'              TO WS-ERR-PROC
009750         PERFORM Y0000-ERR-HANDLING THRU Y0000-EX
009760         MOVE 'N' TO WS-LINE-VALID-SWITCH
009770     ELSE
009780*        QUANTITY IS UNSIGNED (PIC 9(9)) SO "NEGATIVE" CANNOT ARISE
009790*        ON THIS FIELD - THE MESSAGE TEXT PREDATES THAT PIC CHANGE
009800*        AND WAS LEFT AS-IS RATHER THAN RISK A FIELD-WIDTH REGRESSION.
009810         IF CGT-OP-QUANTITY (CGT-OP-IDX) = ZERO
009820             MOVE 'ZERO OR NEGATIVE QUANTITY ON OPERATION' TO WS-ERR-MSG
009830             MOVE SPACES                                   TO WS-ERR-CDE
009840             MOVE 'F1500-VALIDATE-OPERATION'               TO WS-ERR-PROC
009850             PERFORM Y0000-ERR-HANDLING THRU Y0000-EX
009860             MOVE 'N' TO WS-LINE-VALID-SWITCH
009870         END-IF
009880     END-IF.
009890*
009900 F1500-EX.
009910     EXIT.
009920*----------------------------------------------------------------*
009930 F2000-PROCESS-BUY.
009940*----------------------------------------------------------------*
009950*    STOCK POSITION/TAX ENGINE - BUY.  RULE 3 - AVERAGE COST IS  *
009960*    RECOMPUTED ON EVERY BUY, ROUNDED HALF-EVEN TO 2 DECIMALS.   *
009970*----------------------------------------------------------------*
009980*    COST OF THIS PURCHASE, ADDED TO THE RUNNING TOTAL COST BELOW -
009990*    NOT THE NEW AVERAGE COST YET, THAT COMES AFTER THE SHARE COUNT
010000*    IS UPDATED.
010010     COMPUTE WS-PAID = CGT-OP-UNIT-COST (CGT-OP-IDX) *
010020                        CGT-OP-QUANTITY  (CGT-OP-IDX).
010030*
010040     COMPUTE CGT-POS-TOTAL-COST (CGT-POS-IDX) =
010050             CGT-POS-TOTAL-COST (CGT-POS-IDX) + WS-PAID.
010060*
010070     COMPUTE CGT-POS-TOTAL-SHARES (CGT-POS-IDX) =
010080             CGT-POS-TOTAL-SHARES (CGT-POS-IDX) +
010090             CGT-OP-QUANTITY (CGT-OP-IDX).
010100*
010110*    HIGH-WATER MARK - CARRIED FOR THE CGTRCN RECONCILIATION EXTRACT   *
010120     IF CGT-POS-TOTAL-SHARES (CGT-POS-IDX) >
010130             CGT-POS-HIGH-WATER-SHARES (CGT-POS-IDX)
010140         MOVE CGT-POS-TOTAL-SHARES (CGT-POS-IDX) TO
010150                 CGT-POS-HIGH-WATER-SHARES (CGT-POS-IDX)
010160     END-IF.
010170*
010180*    NEW WEIGHTED-AVERAGE COST - TOTAL COST OVER TOTAL SHARES,
010190*    ROUNDED HALF-EVEN THE SAME WAY A SELL'S TAX IS ROUNDED (R1000).
010200     COMPUTE WS-ROUND-RAW =
010210             CGT-POS-TOTAL-COST (CGT-POS-IDX) /
010220             CGT-POS-TOTAL-SHARES (CGT-POS-IDX).
010230*
010240     PERFORM R1000-ROUND-HALF-EVEN THRU R1000-EX.
010250*
010260     MOVE WS-ROUND-RESULT TO CGT-POS-AVERAGE-COST (CGT-POS-IDX).
010270*
010280*    A BUY GENERATES NO TAX - THE RESULT ROW WRITTEN BY F0100 BELOW
010290*    STILL CARRIES A ZERO TAX FIGURE FOR THIS OPERATION.
010300     MOVE ZERO             TO WS-COMPUTED-TAX.
010310*
010320 F2000-EX.
010330     EXIT.
010340*----------------------------------------------------------------*
010350 F3000-PROCESS-SELL.
010360*----------------------------------------------------------------*
010370*    STOCK POSITION/TAX ENGINE - SELL.  AVERAGE COST IS NEVER    *
010380*    RECOMPUTED HERE (RULE 3) - ONLY SHARES AND TOTAL COST MOVE. *
010390*----------------------------------------------------------------*
010400     IF CGT-OP-QUANTITY (CGT-OP-IDX) >
010410        CGT-POS-TOTAL-SHARES (CGT-POS-IDX)
010420         MOVE 'INSUFFICIENT SHARES FOR SELL OPERATION' TO WS-ERR-MSG
010430         MOVE SPACES                                   TO WS-ERR-CDE
010440         MOVE 'F3000-PROCESS-SELL'                     TO WS-ERR-PROC
010450         PERFORM Y0000-ERR-HANDLING THRU Y0000-EX
010460         MOVE 'N' TO WS-LINE-VALID-SWITCH
010470     ELSE
010480*        PROCEEDS AT THE SALE PRICE, COST AT THE POSITION'S CURRENT
010490*        AVERAGE COST (RULE 3) - THE DIFFERENCE IS THIS SALE'S
010500*        PROFIT OR LOSS, HANDED TO F3900 FOR THE TAX RULES.
010510         COMPUTE WS-SALE-TOTAL =
010520                 CGT-OP-UNIT-COST (CGT-OP-IDX) *
010530                 CGT-OP-QUANTITY  (CGT-OP-IDX)
010540         COMPUTE WS-COST-OF-SHARES =
010550                 CGT-POS-AVERAGE-COST (CGT-POS-IDX) *
010560                 CGT-OP-QUANTITY (CGT-OP-IDX)
010570         COMPUTE WS-PROFIT = WS-SALE-TOTAL - WS-COST-OF-SHARES
010580         PERFORM F3900-APPLY-TAX-RULE THRU F3900-EX
010590*        SHARES SOLD LEAVE THE POSITION - TOTAL COST IS RECOMPUTED
010600*        FROM THE UNCHANGED AVERAGE COST AND THE NEW SHARE COUNT
010610*        RATHER THAN SUBTRACTED, TO AVOID PENNY DRIFT (SPEC STEP 8).
010620         SUBTRACT CGT-OP-QUANTITY (CGT-OP-IDX)
010630             FROM CGT-POS-TOTAL-SHARES (CGT-POS-IDX)
010640         COMPUTE CGT-POS-TOTAL-COST (CGT-POS-IDX) =
010650                 CGT-POS-AVERAGE-COST (CGT-POS-IDX) *
010660                 CGT-POS-TOTAL-SHARES (CGT-POS-IDX)
010670     END-IF.
010680*
010690 F3000-EX.
010700     EXIT.
010710*----------------------------------------------------------------*
010720 F3900-APPLY-TAX-RULE.
010730*----------------------------------------------------------------*
010740*    BUSINESS RULES 4-7 - PROFIT/LOSS, EXEMPTION AND LOSS-CARRY  *
010750*    OFFSET.  WS-PROFIT AND WS-SALE-TOTAL WERE SET BY THE CALLER.*
010760*----------------------------------------------------------------*
010770     EVALUATE TRUE
010780        WHEN WS-PROFIT < ZERO
010790*          RULE 5 - LOSS ACCRUES, THIS SALE'S TAX IS ZERO
010800           COMPUTE CGT-POS-ACCUM-LOSS (CGT-POS-IDX) =
010810                   CGT-POS-ACCUM-LOSS (CGT-POS-IDX) - WS-PROFIT
010820           MOVE ZERO TO WS-COMPUTED-TAX
010830        WHEN WS-SALE-TOTAL NOT > CGT-EXEMPT-LIMIT
010840*          RULE 6 - GAIN AT/UNDER THE EXEMPTION THRESHOLD
010850           MOVE ZERO TO WS-COMPUTED-TAX
010860        WHEN CGT-POS-ACCUM-LOSS (CGT-POS-IDX) NOT LESS THAN WS-PROFIT
010870*          RULE 7 - CARRIED LOSS FULLY OFFSETS THE GAIN
010880           COMPUTE CGT-POS-ACCUM-LOSS (CGT-POS-IDX) =
010890                   CGT-POS-ACCUM-LOSS (CGT-POS-IDX) - WS-PROFIT
010900           MOVE ZERO TO WS-COMPUTED-TAX
010910        WHEN OTHER
010920*          RULE 7 - REMAINING TAXABLE AMOUNT AFTER LOSS OFFSET
010930           COMPUTE WS-TAXABLE-AMOUNT =
010940                   WS-PROFIT - CGT-POS-ACCUM-LOSS (CGT-POS-IDX)
010950           MOVE ZERO TO CGT-POS-ACCUM-LOSS (CGT-POS-IDX)
010960           COMPUTE WS-ROUND-RAW ROUNDED =
010970                   WS-TAXABLE-AMOUNT * CGT-TAX-RATE
010980           PERFORM R1000-ROUND-HALF-EVEN THRU R1000-EX
010990           MOVE WS-ROUND-RESULT TO WS-COMPUTED-TAX
011000     END-EVALUATE.
011010*
011020 F3900-EX.
011030     EXIT.
011040*----------------------------------------------------------------*
011050 G0000-FORMAT-OUTPUT-LINE.
011060*----------------------------------------------------------------*
011070*    BATCH FLOW STEP 5 - BUILDS ONE JSON ARRAY OF TAX-RESULT      *
011080*    FIGURES, ONE PER OPERATION, IN THE SAME ORDER READ.          *
011090*----------------------------------------------------------------*
011100     MOVE SPACES TO WS-OUTPUT-LINE.
011110     MOVE 1      TO WS-OUT-POS.
011120*
011130     STRING '[' DELIMITED BY SIZE
011140         INTO WS-OUTPUT-LINE
011150         WITH POINTER WS-OUT-POS.
011160*
011170*    ZERO RESULTS IS LEGAL - A LINE WITH ONLY A SELL THAT FAILED
011180*    VALIDATION IS REJECTED WHOLE (WS-LINE-IS-VALID WOULD BE 'N'
011190*    AND I0000 WOULD NEVER HAVE PERFORMED THIS PARAGRAPH), BUT A
011200*    LINE WITH NO OPERATIONS PARSED AT ALL STILL WRITES "[]".
011210     IF CGT-RES-COUNT > ZERO
011220         PERFORM G1000-FORMAT-ONE-RESULT THRU G1000-EX
011230             VARYING CGT-RES-IDX FROM 1 BY 1
011240             UNTIL CGT-RES-IDX > CGT-RES-COUNT
011250     END-IF.
011260*
011270     STRING ']' DELIMITED BY SIZE
011280         INTO WS-OUTPUT-LINE
011290         WITH POINTER WS-OUT-POS.
011300*
011310 G0000-EX.
011320     EXIT.
011330*----------------------------------------------------------------*
011340 G1000-FORMAT-ONE-RESULT.
011350*----------------------------------------------------------------*
011360*    ONE JSON NUMBER FOR THE ARRAY BUILT BY G0000, UNDER THE
011370*    VARYING THERE - A COMMA SEPARATES THIS ENTRY FROM THE ONE
011380*    BEFORE IT, EXCEPT ON THE FIRST (CGT-RES-IDX = 1).
011390*----------------------------------------------------------------*
011400     IF CGT-RES-IDX > 1
011410         STRING ',' DELIMITED BY SIZE
011420             INTO WS-OUTPUT-LINE
011430             WITH POINTER WS-OUT-POS
011440     END-IF.
011450*
011460     PERFORM G1050-ROUND-TAX-FOR-DISPLAY THRU G1050-EX.
011470     MOVE WS-DISP-TAX TO WS-TAX-EDIT.
011480     PERFORM G1100-TRIM-TAX-EDIT THRU G1100-EX.
011490*
011500     STRING WS-TAX-TRIMMED DELIMITED BY SPACE
011510         INTO WS-OUTPUT-LINE
011520         WITH POINTER WS-OUT-POS.
011530*
011540 G1000-EX.
011550     EXIT.
011560*----------------------------------------------------------------*
011570 G1050-ROUND-TAX-FOR-DISPLAY.
011580*----------------------------------------------------------------*
011590*    SECOND BANKERS'-ROUNDING PASS - CGT-RES-TAX (2 DECIMALS) IS  *
011600*    ROUNDED HALF-EVEN DOWN TO 1 DECIMAL FOR THE OUTPUT LINE.     *
011610*    SAME HAND TIE-BREAK LOGIC AS R1000-ROUND-HALF-EVEN, ONE      *
011620*    SCALE DOWN.  TAX IS NEVER NEGATIVE SO NO SIGN HANDLING IS    *
011630*    NEEDED HERE (CONTRAST R1000, WHICH ALSO ROUNDS AVERAGE COST).*
011640*----------------------------------------------------------------*
011650     COMPUTE WS-DISP-SCALED = CGT-RES-TAX (CGT-RES-IDX) * 100.
011660     COMPUTE WS-DISP-DIV10  = WS-DISP-SCALED / 10.
011670     COMPUTE WS-DISP-LASTDIGIT =
011680             WS-DISP-SCALED - (WS-DISP-DIV10 * 10).
011690*
011700     EVALUATE TRUE
011710        WHEN WS-DISP-LASTDIGIT > 5
011720           ADD 1 TO WS-DISP-DIV10
011730        WHEN WS-DISP-LASTDIGIT = 5
011740           DIVIDE WS-DISP-DIV10 BY 2
011750               GIVING WS-DISP-TRUNC-TENTH
011760               REMAINDER WS-DISP-LASTDIGIT
011770           IF WS-DISP-LASTDIGIT NOT = ZERO
011780               ADD 1 TO WS-DISP-DIV10
011790           END-IF
011800        WHEN OTHER
011810           CONTINUE
011820     END-EVALUATE.
011830*
011840     COMPUTE WS-DISP-TAX = WS-DISP-DIV10 / 10.
011850*
011860 G1050-EX.
011870     EXIT.
011880*----------------------------------------------------------------*
011890 G1100-TRIM-TAX-EDIT.
011900*----------------------------------------------------------------*
011910*    STRIPS THE LEADING ZERO-SUPPRESSION SPACES OFF WS-TAX-EDIT  *
011920*    SO THE JSON NUMBER HAS NO LEADING BLANKS ("#0.0" PATTERN).  *
011930*----------------------------------------------------------------*
011940     MOVE ZERO TO WS-EDIT-SCAN-POS.
011950*
011960     PERFORM G1110-FIND-FIRST-NONBLANK THRU G1110-EX
011970         VARYING WS-EDIT-TRIM-POS FROM 1 BY 1
011980         UNTIL WS-EDIT-TRIM-POS > 11
011990            OR WS-EDIT-SCAN-POS NOT = ZERO.
012000*
012010     MOVE SPACES TO WS-TAX-TRIMMED.
012020*
012030     IF WS-EDIT-SCAN-POS > ZERO
012040         MOVE WS-TAX-EDIT (WS-EDIT-SCAN-POS : 12 - WS-EDIT-SCAN-POS)
012050                                             TO WS-TAX-TRIMMED
012060     END-IF.
012070*
012080 G1100-EX.
012090     EXIT.
012100*----------------------------------------------------------------*
012110 G1110-FIND-FIRST-NONBLANK.
012120*----------------------------------------------------------------*
012130*    ONE POSITION OF G1100'S LEFT-TO-RIGHT SCAN - LEAVES WS-EDIT-
012140*    SCAN-POS ZERO UNTIL A NON-BLANK BYTE IS FOUND.
012150*----------------------------------------------------------------*
012160     IF WS-TAX-EDIT (WS-EDIT-TRIM-POS:1) NOT = SPACE
012170         MOVE WS-EDIT-TRIM-POS TO WS-EDIT-SCAN-POS
012180     END-IF.
012190*
012200 G1110-EX.
012210     EXIT.
012220*----------------------------------------------------------------*
012230 H0000-WRITE-OUTPUT-LINE.
012240*----------------------------------------------------------------*
012250*    BATCH FLOW STEP 6 - WRITES THE JSON ARRAY BUILT BY G0000 AS
012260*    ONE RECORD ON CGTOUT.  A WRITE FAILURE HERE IS LOGGED THE SAME
012270*    AS ANY OTHER NON-FATAL ERROR (Y0000) - THE RUN KEEPS GOING SO
012280*    ONE BAD RECORD DOES NOT LOSE THE REST OF THE OUTPUT FILE.
012290*----------------------------------------------------------------*
012300     MOVE SPACES         TO CGT-OUTPUT-TEXT.
012310     MOVE WS-OUTPUT-LINE TO CGT-OUTPUT-TEXT.
012320*
012330     WRITE CGT-OUTPUT-RECORD.
012340*
012350     IF WS-CGTOUT-STATUS NOT EQUAL '00'
012360         MOVE 'ERROR WRITING OUTPUT FILE CGTOUT' TO WS-ERR-MSG
012370         MOVE WS-CGTOUT-STATUS                   TO WS-ERR-CDE
012380         MOVE 'H0000-WRITE-OUTPUT-LINE'          TO WS-ERR-PROC
012390         PERFORM Y0000-ERR-HANDLING THRU Y0000-EX
012400     ELSE
012410*        NORMAL PATH - COUNTS TOWARD THE LINES-WRITTEN TOTAL
012420*        DISPLAYED BY A0001-MAIN-PROCESS AT END OF RUN.
012430         ADD 1 TO WS-LINES-WRITTEN
012440     END-IF.
012450*
012460 H0000-EX.
012470     EXIT.
012480*----------------------------------------------------------------*
012490 I0000-PROCESS-ONE-LINE.
012500*----------------------------------------------------------------*
012510*    BATCH DRIVER - ONE FULL SIMULATION LINE: PARSE, RESET       *
012520*    POSITIONS, DRIVE THE OPERATIONS, WRITE THE RESULT, READ THE *
012530*    NEXT LINE.  A REJECTED LINE WRITES NO OUTPUT (SEE F1500).   *
012540*----------------------------------------------------------------*
012550     PERFORM D0000-PARSE-INPUT-LINE THRU D0000-EX.
012560*
012570*    D0000 MAY HAVE ALREADY FLIPPED THE LINE INVALID (MALFORMED
012580*    BRACKETS); F1500/F3000 CAN ALSO FLIP IT PARTWAY THROUGH
012590*    F0000 - EITHER WAY THE SAME SWITCH GATES BOTH STEPS BELOW.
012600     IF WS-LINE-IS-VALID
012610         PERFORM E0000-INIT-POSITIONS-FOR-LINE THRU E0000-EX
012620         PERFORM F0000-PROCESS-OPERATIONS       THRU F0000-EX
012630     END-IF.
012640*
012650     IF WS-LINE-IS-VALID
012660         PERFORM G0000-FORMAT-OUTPUT-LINE THRU G0000-EX
012670         PERFORM H0000-WRITE-OUTPUT-LINE  THRU H0000-EX
012680     ELSE
012690         ADD 1 TO WS-LINES-REJECTED
012700     END-IF.
012710*
012720*    ALWAYS ADVANCE TO THE NEXT LINE, VALID OR NOT - THIS IS WHAT
012730*    LETS A0001'S PERFORM UNTIL WS-END-OF-INPUT MAKE PROGRESS.
012740     PERFORM C0000-READ-INPUT-LINE THRU C0000-EX.
012750*
012760 I0000-EX.
012770     EXIT.
012780*----------------------------------------------------------------*
012790 R1000-ROUND-HALF-EVEN.
012800*----------------------------------------------------------------*
012810*    COMMON BANKERS'-ROUNDING ROUTINE (SEE 01/18/00 CHANGE-LOG   *
012820*    ENTRY).  WS-ROUND-RAW (3 DECIMALS) IN, WS-ROUND-RESULT      *
012830*    (2 DECIMALS, HALF-EVEN) OUT.  NO ROUNDED MODE CLAUSE ON     *
012840*    THIS COMPILER - THE TIE-BREAK IS DONE BY HAND BELOW.        *
012850*----------------------------------------------------------------*
012860*    THE TIE-BREAK BELOW ONLY WORKS ON A POSITIVE NUMBER, SO THE
012870*    SIGN IS STRIPPED HERE AND REAPPLIED AT THE BOTTOM.
012880     MOVE 'N' TO WS-ROUND-NEG-SWITCH.
012890     COMPUTE WS-ROUND-SCALED = WS-ROUND-RAW * 1000.
012900*
012910     IF WS-ROUND-SCALED < ZERO
012920         COMPUTE WS-ROUND-SCALED = WS-ROUND-SCALED * -1
012930         MOVE 'Y' TO WS-ROUND-NEG-SWITCH
012940     END-IF.
012950*
012960*    DROP THE LAST DIGIT OF THE 3-DECIMAL SCALED VALUE - WS-ROUND-
012970*    DIV10 IS NOW THE VALUE TO 2 DECIMALS, TRUNCATED, WITH THE
012980*    DROPPED DIGIT SAVED FOR THE HALF-EVEN TEST BELOW.
012990     COMPUTE WS-ROUND-DIV10 = WS-ROUND-SCALED / 10.
013000     COMPUTE WS-ROUND-LASTDIGIT =
013010             WS-ROUND-SCALED - (WS-ROUND-DIV10 * 10).
013020*
013030*    ROUND UP ON A CLEAR MAJORITY (>5).  ON AN EXACT TIE (=5) ROUND
013040*    UP ONLY IF THE TRUNCATED VALUE IS ODD - THAT IS THE "EVEN"
013050*    HALF OF BANKERS' ROUNDING (POLICY DIRECTIVE 12).  ANYTHING
013060*    UNDER 5 IS LEFT TRUNCATED (WHEN OTHER).
013070     EVALUATE TRUE
013080        WHEN WS-ROUND-LASTDIGIT > 5
013090           ADD 1 TO WS-ROUND-DIV10
013100        WHEN WS-ROUND-LASTDIGIT = 5
013110           DIVIDE WS-ROUND-DIV10 BY 2
013120               GIVING WS-ROUND-TRUNC-CENTS
013130               REMAINDER WS-ROUND-LASTDIGIT
013140           IF WS-ROUND-LASTDIGIT NOT = ZERO
013150               ADD 1 TO WS-ROUND-DIV10
013160           END-IF
013170        WHEN OTHER
013180           CONTINUE
013190     END-EVALUATE.
013200*
013210     COMPUTE WS-ROUND-RESULT = WS-ROUND-DIV10 / 100.
013220*
013230     IF WS-ROUND-NEG-SWITCH = 'Y'
013240         COMPUTE WS-ROUND-RESULT = WS-ROUND-RESULT * -1
013250     END-IF.
013260*
013270 R1000-EX.
013280     EXIT.
013290*----------------------------------------------------------------*
013300 Y0000-ERR-HANDLING.
013310*----------------------------------------------------------------*
013320*    LOGS THE ERROR AND RETURNS.  VALIDATION ERRORS (F1500,      *
013330*    F3000, D0000) JUST REJECT THE CURRENT LINE - ONLY B0000     *
013340*    (FILE OPEN) TREATS THE CONDITION AS FATAL AND STOPS THE RUN.*
013350*----------------------------------------------------------------*
013360*    THIS GOES TO SYSOUT ONLY - THERE IS NO ERROR-REPORT FILE FOR
013380*    FILE STATUS OR REJECTED OPERATION CODE, WHICHEVER APPLIES.
013390     DISPLAY '********************************'.
013400     DISPLAY '  CGTBAT ERROR HANDLING REPORT '.
013410     DISPLAY '********************************'.
013420     DISPLAY '  ' WS-ERR-MSG.
013430     DISPLAY '  ' WS-ERR-CDE.
013440     DISPLAY '  ' WS-ERR-PROC.
013450     DISPLAY '********************************'.
013460*
013470 Y0000-EX.
013480     EXIT.
013490*----------------------------------------------------------------*
013500 Z0000-CLOSE-FILES.
013510*----------------------------------------------------------------*
013520*    END OF RUN - CLOSES BOTH FILES BEFORE STOP RUN.  NO FILE-
013530*    STATUS CHECK HERE (CONTRAST B0000) - A CLOSE FAILURE THIS LATE
013540*    IN THE RUN CANNOT UNDO WORK ALREADY WRITTEN TO CGTOUT.
013550*----------------------------------------------------------------*
013560     CLOSE CGT-INPUT-FILE.
013570     CLOSE CGT-OUTPUT-FILE.
013580*
013590 Z0000-EX.
013600     EXIT.
