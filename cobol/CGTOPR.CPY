000100******************************************************************
000110*                                                                *
000120*    CGTOPR  --  CAPITAL GAINS OPERATION TABLE                   *
000130*                                                                *
000140*    ONE ENTRY PER BUY/SELL OPERATION PARSED FROM ONE INPUT      *
000150*    LINE (ONE SIMULATION).  BUILT BY D0000-PARSE-INPUT-LINE     *
000160*    IN CGTBAT, WALKED IN FILE ORDER BY F0000-PROCESS-OPERATIONS.*
000170*                                                                *
000180*    THIS LAYOUT IS SHARED WITH THE OVERNIGHT CGT EXTRACT FAMILY *
000190*    (CGTBAT, CGTRCN) - SOME FIELDS BELOW ARE CARRIED FOR THAT   *
000200*    RECONCILIATION JOB AND ARE NOT POPULATED BY CGTBAT ITSELF.  *
000210*                                                                *
000220*    04/12/98  RKP  ORIGINAL COPYBOOK - CAP GAINS REWRITE (T4471)*
000230*    11/03/99  RKP  Y2K - NO DATE FIELDS IN THIS COPYBOOK, N/A   *
000240*    02/17/03  LMS  RAISED TABLE SIZE 120 TO 200 PER TICKET 8814 *
000250*    04/02/06  PDS  ADDED SEQ-NO/SOURCE-COL-POS/AUDIT STAMP AND  *
000260*                   EXCHANGE/CURRENCY/RESERVED FIELDS (9034)     *
000270*    05/15/06  PDS  WIDENED SOURCE-COL-POS 9(4) TO 9(5) - CGTBAT *
000280*                   RAISED ITS LRECL PAST 9999 BYTES (9051)      *
000290*                                                                *
000300******************************************************************
000310 01  CGT-OPERATION-TABLE.
000320     05  CGT-OP-COUNT            PIC 9(3)      COMP.
000330     05  CGT-OPERATION-ENTRY     OCCURS 200 TIMES                T8814
000340                                 INDEXED BY CGT-OP-IDX.
000350         10  CGT-OP-SEQ-NO           PIC 9(4)      COMP.
000360         10  CGT-OP-CODE             PIC X(04).
000370             88  CGT-OP-IS-BUY               VALUE 'buy '.
000380             88  CGT-OP-IS-SELL              VALUE 'sell'.
000390         10  CGT-OP-UNIT-COST        PIC 9(9)V9(2).
000400         10  CGT-OP-UNIT-COST-X  REDEFINES
000410             CGT-OP-UNIT-COST        PIC X(11).
000420         10  CGT-OP-QUANTITY         PIC 9(9).
000430         10  CGT-OP-TICKER           PIC X(10).
000440             88  CGT-OP-TICKER-BLANK         VALUE SPACES.
000450         10  CGT-OP-EXCHANGE-CDE     PIC X(04).
000460         10  CGT-OP-CURRENCY-CDE     PIC X(03).
000470         10  CGT-OP-SOURCE-COL-POS   PIC 9(5)      COMP.
000480         10  CGT-OP-AUDIT-STAMP.
000490             15  CGT-OP-AUDIT-DATE       PIC 9(06).
000500             15  CGT-OP-AUDIT-TIME       PIC 9(06).
000510         10  CGT-OP-RESERVED-1       PIC X(10).
000520         10  FILLER                  PIC X(05).
000530     05  FILLER                      PIC X(02).
