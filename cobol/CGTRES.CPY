000100******************************************************************
000110*                                                                *
000120*    CGTRES  --  CAPITAL GAINS TAX-RESULT TABLE                  *
000130*                                                                *
000140*    ONE ENTRY PER INPUT OPERATION, BUILT IN THE SAME ORDER THE  *
000150*    OPERATIONS WERE READ, THEN FORMATTED BY G0000-FORMAT-OUTPUT *
000160*    -LINE INTO ONE JSON ARRAY PER OUTPUT LINE.                  *
000170*                                                                *
000180*    THE HEADER/TRAILER LAYOUTS BELOW ARE CARRIED FOR THE CGTRCN *
000190*    OVERNIGHT RECONCILIATION EXTRACT, WHICH SHARES THIS         *
000200*    COPYBOOK - CGTBAT NEVER BUILDS THEM, IT ONLY WRITES THE     *
000210*    JSON ARRAY LINE FROM CGT-RESULT-TABLE BELOW.                *
000220*                                                                *
000230*    04/12/98  RKP  ORIGINAL COPYBOOK - CAP GAINS REWRITE (T4471)*
000240*    02/17/03  LMS  RAISED TABLE SIZE 120 TO 200 PER TICKET 8814 *
000250*    03/14/06  PDS  TAX NOW CARRIES 2 DECIMALS - DISPLAY ROUNDS  *
000260*                   TO 1 AT FORMAT TIME, NOT HERE (TICKET 9021) *
000270*    04/02/06  PDS  ADDED SEQ-NO/TICKER/OPERATION-CDE, RESERVED *
000280*                   FIELD, AND SHARED HEADER/TRAILER LAYOUT     *
000290*                   FOR CGTRCN (TICKET 9034)                    *
000300*                                                                *
000310******************************************************************
000320 01  CGT-RESULT-HEADER-RECORD.
000330     05  CGT-RESH-RECORD-TYPE       PIC X(02)  VALUE 'HD'.
000340     05  CGT-RESH-RUN-DATE          PIC 9(06).
000350     05  CGT-RESH-RUN-TIME          PIC 9(06).
000360     05  CGT-RESH-PROGRAM-ID        PIC X(08).
000370     05  FILLER                     PIC X(18).
000380*
000390 01  CGT-RESULT-TRAILER-RECORD.
000400     05  CGT-REST-RECORD-TYPE       PIC X(02)  VALUE 'TR'.
000410     05  CGT-REST-LINE-COUNT        PIC 9(07).
000420     05  CGT-REST-ENTRY-COUNT       PIC 9(07).
000430     05  FILLER                     PIC X(14).
000440*
000450 01  CGT-RESULT-TABLE.
000460     05  CGT-RES-COUNT           PIC 9(3)      COMP.
000470     05  CGT-RESULT-ENTRY        OCCURS 200 TIMES                T8814
000480                                 INDEXED BY CGT-RES-IDX.
000490         10  CGT-RES-SEQ-NO          PIC 9(4)      COMP.
000500         10  CGT-RES-TAX             PIC 9(9)V9(2).
000510         10  CGT-RES-TICKER          PIC X(10).
000520         10  CGT-RES-OPERATION-CDE   PIC X(04).
000530         10  CGT-RES-RESERVED-1      PIC X(08).
000540         10  FILLER                  PIC X(05).
000550     05  FILLER                      PIC X(02).
